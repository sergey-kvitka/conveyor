000100*CONVEYOR CREDIT RESULT RECORD -- UNDERWRITING OUTPUT.
000200*ONE RECORD WRITTEN PER CNV2000 INPUT BY SETCNV4000, EITHER
000300*THIS ACCEPTED-CREDIT SHAPE (WITH ITS FULL AMORTIZATION TABLE)
000400*OR THE CNV4000-REJ-REC SHAPE BELOW.  BOTH RECORDS SHARE THE
000500*ONE CREDIT-RESULT-OUT FD - RECORD VARIES IN SIZE.
000600*
000700 01  CNV4000-REC.
000800*    FINAL APPROVED AMOUNT/TERM, CARRIED STRAIGHT FROM THE
000900*    SCORING RECORD - CREDIT SCORING NEVER CHANGES THE AMOUNT
001000*    OR TERM THE CUSTOMER ASKED FOR, ONLY THE RATE.
001100     05  CNV4-AMOUNT                  PIC S9(11)V99 COMP-3.
001200     05  CNV4-TERM                    PIC S9(3)     COMP-3.
001300*    FINAL MONTHLY PAYMENT AND RATE AFTER THE SOFT-SCORE
001400*    ADJUSTMENT IS FOLDED INTO THE OFFER'S BASE RATE.
001500     05  CNV4-MONTHLY-PAYMENT         PIC S9(9)V99  COMP-3.
001600     05  CNV4-RATE                    PIC S9(3)V99  COMP-3.
001700*    PSK - TOTAL OF PAYMENTS OVER THE FULL TERM (MONTHLY
001800*    PAYMENT TIMES TERM), FOR THE DISCLOSURE PRINT.
001900     05  CNV4-PSK                     PIC S9(11)V99 COMP-3.
002000*    VARIANT FLAGS CARRIED FORWARD FROM THE OFFER THE CUSTOMER
002100*    PICKED - NO LONGER DRIVE ANY CALCULATION AT THIS POINT,
002200*    SIMPLY DOCUMENT WHICH OFFER WAS ACCEPTED.
002300     05  CNV4-IS-INSURANCE-ENABLED    PIC X(1).
002400         88  CNV4-INSURANCE-ENABLED       VALUE 'Y'.
002500         88  CNV4-INSURANCE-NOT-ENABLED   VALUE 'N'.
002600     05  CNV4-IS-SALARY-CLIENT        PIC X(1).
002700         88  CNV4-SALARY-CLIENT           VALUE 'Y'.
002800         88  CNV4-NOT-SALARY-CLIENT       VALUE 'N'.
002900*    AMORTIZATION TABLE - ONE ROW PER MONTH OF CNV4-TERM.  360
003000*    IS A SHOP-STANDARD CEILING, NOT A BUSINESS LIMIT.
003100     05  CNV4-SCHEDULE-TABLE OCCURS 1 TO 360 TIMES
003200             DEPENDING ON CNV4-TERM
003300             INDEXED BY CNV4-SCHED-NDX.
003400*        PAYMENT NUMBER, 1 THROUGH TERM, AND THE CALENDAR DATE
003500*        IT FALLS DUE - ONE MONTH AFTER THE PRIOR ROW'S DATE.
003600         10  CNV4-PYMT-NO             PIC S9(3) COMP-3.
003700         10  CNV4-PYMT-DATE           PIC 9(8).
003800         10  CNV4-PYMT-DATE-R REDEFINES
003900             CNV4-PYMT-DATE.
004000             15  CNV4-PYMT-CCYY       PIC 9(4).
004100             15  CNV4-PYMT-MM         PIC 9(2).
004200             15  CNV4-PYMT-DD         PIC 9(2).
004300*        TOTAL/INTEREST/PRINCIPAL SPLIT FOR THIS ROW, PLUS THE
004400*        DEBT BALANCE REMAINING AFTER THE ROW IS APPLIED.
004500         10  CNV4-TOTAL-PAYMENT       PIC S9(9)V99 COMP-3.
004600         10  CNV4-INTEREST-PAYMENT    PIC S9(9)V99 COMP-3.
004700         10  CNV4-DEBT-PAYMENT        PIC S9(9)V99 COMP-3.
004800         10  CNV4-REMAINING-DEBT      PIC S9(11)V99 COMP-3.
004900*
005000*REJECTION SHAPE - WRITTEN INSTEAD OF CNV4000-REC WHEN A HARD
005100*ELIGIBILITY CHECK FAILS.  REC LEN 150 BYTES, FIXED.  NO
005200*AMORTIZATION TABLE - A DECLINED APPLICANT HAS NO PAYMENT
005300*SCHEDULE TO CARRY.
005400 01  CNV4000-REJ-REC.
005500     05  CNV4R-AMOUNT                 PIC S9(11)V99 COMP-3.
005600     05  CNV4R-TERM                   PIC S9(3)     COMP-3.
005700*    VARIANT FLAGS, SAME MEANING AS THE ACCEPTED-CREDIT SHAPE
005800*    ABOVE - KEPT ON THE REJECT RECORD SO OPS CAN SEE WHICH
005900*    OFFER THE CUSTOMER HAD PICKED BEFORE BEING TURNED DOWN.
006000     05  CNV4R-IS-INSURANCE-ENABLED   PIC X(1).
006100         88  CNV4R-INSURANCE-ENABLED      VALUE 'Y'.
006200         88  CNV4R-INSURANCE-NOT-ENABLED  VALUE 'N'.
006300     05  CNV4R-IS-SALARY-CLIENT       PIC X(1).
006400         88  CNV4R-SALARY-CLIENT          VALUE 'Y'.
006500         88  CNV4R-NOT-SALARY-CLIENT      VALUE 'N'.
006600*    DENIAL REASON TEXT, STRING-ED TOGETHER BY SCORE-HARD-CHECKS
006700*    - ONE OF THE FIVE HARD-CHECK MESSAGES, VERBATIM.
006800     05  CNV4R-REJECT-REASON          PIC X(120).
006900*    FIXED PAD TO THE 150-BYTE REJECT-RECORD LENGTH.
007000     05  FILLER                       PIC X(19).
