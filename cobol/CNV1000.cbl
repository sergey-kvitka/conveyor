000100*CONVEYOR LOAN APPLICATION RECORD -- INBOUND PRE-APPROVAL FEED.
000200*REC LEN 250 BYTES, ONE APPLICATION PER RECORD, NO KEY - READ
000300*IN ARRIVAL ORDER BY SETCNV3000 (OFFER CALCULATION).
000400*
000500*THIS IS THE FIRST OF THE FOUR CNVxxxx LAYOUTS IN THE SUITE -
000600*THE APPLICANT HAS NOT YET PICKED AN OFFER, AND HAS NOT YET
000700*SUPPLIED THE MARITAL/EMPLOYMENT DETAIL THAT SHOWS UP LATER
000800*ON THE CNV2000 SCORING RECORD.
000900*
001000 01  CNV1000-REC.
001100*    REQUESTED LOAN AMOUNT AND TERM, AS KEYED ON THE INTAKE
001200*    FORM.  TERM IS MONTHS, NOT YEARS.
001300     05  CNV1-AMOUNT                  PIC S9(11)V99 COMP-3.
001400     05  CNV1-TERM                    PIC S9(3)     COMP-3.
001500*    APPLICANT NAME BLOCK - KEPT AS THREE SEPARATE FIELDS,
001600*    NOT ONE FREE-FORM NAME, SO THE OFFER LETTER PRINT CAN
001700*    SALUTE THE APPLICANT PROPERLY.
001800     05  CNV1-FIRST-NAME              PIC X(30).
001900     05  CNV1-LAST-NAME               PIC X(30).
002000     05  CNV1-MIDDLE-NAME             PIC X(30).
002100*    CONTACT ADDRESS FOR THE OFFER NOTIFICATION E-MAIL.
002200     05  CNV1-EMAIL                   PIC X(50).
002300*    DATE OF BIRTH, CCYYMMDD, WITH A REDEFINED THREE-PART
002400*    VIEW BELOW FOR THE AGE-AT-ACCEPTANCE CALCULATION THAT
002500*    RUNS LATER IN SETCNV4000 (CNV1000 ITSELF NEVER COMPUTES
002600*    AGE - THAT WAITS UNTIL THE SCORING PASS).
002700     05  CNV1-BIRTHDATE               PIC 9(8).
002800     05  CNV1-BIRTHDATE-R REDEFINES
002900         CNV1-BIRTHDATE.
003000         10  CNV1-BIRTH-CCYY          PIC 9(4).
003100         10  CNV1-BIRTH-MM            PIC 9(2).
003200         10  CNV1-BIRTH-DD            PIC 9(2).
003300*    GOVERNMENT-ISSUED ID - SERIES/NUMBER PAIR AS KEYED, PLUS
003400*    A NUMERIC REDEFINE OF THE NUMBER FOR BRANCHES THAT ISSUE
003500*    AN ALL-DIGIT ID AND WANT IT EDITED FOR PRINT.
003600     05  CNV1-PASSPORT-SERIES         PIC X(4).
003700     05  CNV1-PASSPORT-NUMBER         PIC X(6).
003800     05  CNV1-PASSPORT-R REDEFINES
003900         CNV1-PASSPORT-NUMBER.
004000         10  CNV1-PASSPORT-NO-NUM     PIC 9(6).
004100*    RESERVED FOR FUTURE PRE-APPROVAL FIELDS - NOT YET SCORED.
004200*    DO NOT SHORTEN THIS FILLER - REC LEN IS FIXED AT 250 AND
004300*    SETCNV3000'S FD SAYS SO.
004400     05  FILLER                       PIC X(83).
