000100*CONVEYOR LOAN OFFER RECORD -- PRE-APPROVAL OUTPUT.
000200*4 RECORDS WRITTEN PER CNV1000 INPUT, SORTED RATE DESCENDING
000300*BY SETCNV3000 BEFORE THE WRITE.  REC LEN 50 BYTES.
000400*
000500*APPLICATION-ID IS ALWAYS ZERO ON THIS CUT - THE PRE-APPROVAL
000600*STEP RUNS AHEAD OF THE LOAN-NUMBER ASSIGNMENT JOB, SO THERE
000700*IS NOTHING YET TO STAMP HERE.  LEFT IN THE LAYOUT SO A LATER
000800*PASS CAN POPULATE IT WITHOUT A REC-LEN CHANGE.
000900 01  CNV3000-REC.
001000     05  CNV3-APPLICATION-ID          PIC S9(9)     COMP-3.
001100*    REQUESTED AMOUNT/TERM, UNCHANGED ACROSS ALL FOUR OFFER
001200*    VARIANTS FOR A GIVEN APPLICATION - ONLY RATE AND THE TWO
001300*    FLAGS BELOW VARY FROM ONE CNV3000 RECORD TO THE NEXT.
001400     05  CNV3-REQUESTED-AMOUNT        PIC S9(11)V99 COMP-3.
001500     05  CNV3-TOTAL-AMOUNT            PIC S9(11)V99 COMP-3.
001600     05  CNV3-TERM                    PIC S9(3)     COMP-3.
001700     05  CNV3-MONTHLY-PAYMENT         PIC S9(9)V99  COMP-3.
001800     05  CNV3-RATE                    PIC S9(3)V99  COMP-3.
001900*    THE VARIANT FLAGS - BASE RATE PLUS OR MINUS THE INSURANCE
002000*    AND SALARY-CLIENT DISCOUNTS, PER BUILD-OFFER-VARIANT.
002100     05  CNV3-IS-INSURANCE-ENABLED    PIC X(1).
002200         88  CNV3-INSURANCE-ENABLED       VALUE 'Y'.
002300         88  CNV3-INSURANCE-NOT-ENABLED   VALUE 'N'.
002400     05  CNV3-IS-SALARY-CLIENT        PIC X(1).
002500         88  CNV3-SALARY-CLIENT           VALUE 'Y'.
002600         88  CNV3-NOT-SALARY-CLIENT       VALUE 'N'.
002700*    ONE-BYTE REDEFINE OF THE SALARY-CLIENT FLAG, IN LINE WITH
002800*    THIS SHOP'S USUAL HABIT OF REDEFINING THE LAST FLAG IN A
002900*    PAIR - NOT CURRENTLY READ BY EITHER DRIVER PROGRAM.
003000     05  CNV3-FLAGS-R REDEFINES
003100         CNV3-IS-SALARY-CLIENT.
003200         10  FILLER                   PIC X(1).
003300*    RESERVED FOR FUTURE OFFER-VARIANT FIELDS.
003400     05  FILLER                       PIC X(18).
