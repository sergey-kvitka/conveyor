000100*CONVEYOR SCORING-DATA RECORD -- UNDERWRITING FEED.
000200*SUPERSET OF CNV1000 PLUS MARITAL/EMPLOYMENT/OFFER-SELECTION
000300*FIELDS COLLECTED AFTER AN OFFER IS ACCEPTED.  REC LEN 500
000400*BYTES, ONE APPLICATION PER RECORD, NO KEY - READ IN ARRIVAL
000500*ORDER BY SETCNV4000 (CREDIT SCORING / CREDIT CALCULATION).
000600*
000700 01  CNV2000-REC.
000800*    AMOUNT/TERM CARRIED FORWARD UNCHANGED FROM CNV1000 - THE
000900*    CUSTOMER DOES NOT GET TO RE-KEY THESE AFTER ACCEPTING AN
001000*    OFFER.
001100     05  CNV2-AMOUNT                  PIC S9(11)V99 COMP-3.
001200     05  CNV2-TERM                    PIC S9(3)     COMP-3.
001300*    NAME BLOCK - ALSO CARRIED FORWARD UNCHANGED FROM CNV1000.
001400     05  CNV2-FIRST-NAME              PIC X(30).
001500     05  CNV2-LAST-NAME               PIC X(30).
001600     05  CNV2-MIDDLE-NAME             PIC X(30).
001700*    GENDER AS KEYED ON THE FULL APPLICATION - DRIVES THE
001800*    GENDER/AGE SOFT-SCORE ADJUSTMENT IN SETCNV4000.  THREE
001900*    VALID CODES ONLY - ANYTHING ELSE SKIPS ALL THREE BRANCHES
002000*    OF THE ADJUSTMENT (NEITHER ADDED TO NOR SUBTRACTED FROM).
002100     05  CNV2-GENDER                  PIC X(10).
002200         88  CNV2-GENDER-MALE              VALUE 'MALE'.
002300         88  CNV2-GENDER-FEMALE            VALUE 'FEMALE'.
002400         88  CNV2-GENDER-NON-BINARY        VALUE 'NON_BINARY'.
002500     05  CNV2-BIRTHDATE               PIC 9(8).
002600     05  CNV2-BIRTHDATE-R REDEFINES
002700         CNV2-BIRTHDATE.
002800         10  CNV2-BIRTH-CCYY          PIC 9(4).
002900         10  CNV2-BIRTH-MM            PIC 9(2).
003000         10  CNV2-BIRTH-DD            PIC 9(2).
003100*    GOVERNMENT ID - PASSPORT NUMBER PLUS ISSUE DATE/BRANCH,
003200*    NEITHER OF WHICH CNV1000 CARRIED.  ISSUE DATE/BRANCH ARE
003300*    ON FILE FOR AUDIT ONLY - NO SCORING RULE TOUCHES THEM.
003400     05  CNV2-PASSPORT-SERIES         PIC X(4).
003500     05  CNV2-PASSPORT-NUMBER         PIC X(6).
003600     05  CNV2-PASSPORT-ISSUE-DATE     PIC 9(8).
003700     05  CNV2-PASSPORT-ISSUE-BRANCH   PIC X(30).
003800*    MARITAL STATUS - SUBTRACTS OR ADDS TO THE SOFT SCORE.
003900*    WIDOW_WIDOWER AND A FOURTH CODE, DIVORCED, ARE BOTH
004000*    VALID ON THE FEED BUT NEITHER MOVES THE SCORE - ONLY
004100*    MARRIED AND SINGLE ARE TESTED BY SCORE-SOFT-ADJUST.
004200     05  CNV2-MARITAL-STATUS          PIC X(14).
004300         88  CNV2-MARRIED                  VALUE 'MARRIED'.
004400         88  CNV2-SINGLE                   VALUE 'SINGLE'.
004500         88  CNV2-WIDOW-WIDOWER            VALUE 'WIDOW_WIDOWER'.
004600         88  CNV2-DIVORCED                 VALUE 'DIVORCED'.
004700     05  CNV2-DEPENDENT-AMOUNT        PIC S9(2) COMP-3.
004800*    NESTED EMPLOYMENT BLOCK - CARRIED INTACT FROM THE OFFER
004900*    STEP WHERE THE APPLICANT FIRST KEYED IT.  EVERY FIELD IN
005000*    THIS GROUP FEEDS EITHER A HARD ELIGIBILITY CHECK OR THE
005100*    SOFT SCORE IN SETCNV4000.
005200     05  CNV2-EMPLOYMENT.
005300*        EMPLOYMENT STATUS - UNEMPLOYED IS AN OUTRIGHT HARD
005400*        DECLINE (SCORE-HARD-CHECKS); SELF_EMPLOYED AND
005500*        BUSINESS_OWNER EACH ADD TO THE SOFT SCORE; EMPLOYED
005600*        IS THE NEUTRAL BASELINE AND ADDS NOTHING.
005700         10  CNV2-EMP-STATUS          PIC X(15).
005800             88  CNV2-EMP-EMPLOYED          VALUE 'EMPLOYED'.
005900             88  CNV2-EMP-SELF-EMPLOYED     VALUE 'SELF_EMPLOYED'.
006000             88  CNV2-EMP-BUSINESS-OWNER VALUE 'BUSINESS_OWNER'.
006100             88  CNV2-EMP-UNEMPLOYED        VALUE 'UNEMPLOYED'.
006200         10  CNV2-EMP-INN             PIC X(10).
006300*        TAXPAYER ID OF THE EMPLOYER - NOT EDITED HERE, JUST
006400*        CARRIED FOR THE CREDIT BUREAU EXTRACT DOWNSTREAM.
006500*        MONTHLY SALARY - DENOMINATOR OF THE AMOUNT/SALARY
006600*        RATIO HARD CHECK.
006700         10  CNV2-EMP-SALARY          PIC S9(11)V99 COMP-3.
006800*        POSITION - WORKER IS THE NEUTRAL BASELINE; THE TWO
006900*        MANAGER CODES EACH SUBTRACT FROM THE SOFT SCORE;
007000*        OWNER IS CARRIED ON THE FEED BUT IS NOT TESTED BY
007100*        SCORE-SOFT-ADJUST (BUSINESS_OWNER ABOVE ALREADY
007200*        COVERS THAT APPLICANT'S ADJUSTMENT).
007300         10  CNV2-EMP-POSITION        PIC X(12).
007400             88  CNV2-POS-WORKER            VALUE 'WORKER'.
007500             88  CNV2-POS-MID-MANAGER       VALUE 'MID_MANAGER'.
007600             88  CNV2-POS-TOP-MANAGER       VALUE 'TOP_MANAGER'.
007700             88  CNV2-POS-OWNER             VALUE 'OWNER'.
007800*        TOTAL AND CURRENT-JOB EXPERIENCE, WHOLE MONTHS - BOTH
007900*        ARE HARD-CHECK MINIMUMS (12 AND 3 RESPECTIVELY).
008000         10  CNV2-EMP-EXP-TOTAL       PIC S9(4) COMP-3.
008100         10  CNV2-EMP-EXP-CURRENT     PIC S9(4) COMP-3.
008200*    DEPOSIT ACCOUNT THE MONTHLY PAYMENT DRAFTS AGAINST, IF
008300*    ANY - NOT VALIDATED BY SETCNV4000, SIMPLY CARRIED THROUGH.
008400     05  CNV2-ACCOUNT-NUMBER          PIC X(20).
008500*    OFFER-VARIANT FLAGS - WHICH OF THE FOUR SETCNV3000 OFFERS
008600*    THE CUSTOMER ACCEPTED.  EDIT-CHECKED AGAINST YES-NO-CLASS
008700*    BY SETCNV4000 BEFORE THEY ARE USED OR CARRIED FORWARD TO
008800*    CNV4000.
008900     05  CNV2-IS-INSURANCE-ENABLED    PIC X(1).
009000         88  CNV2-INSURANCE-ENABLED       VALUE 'Y'.
009100         88  CNV2-INSURANCE-NOT-ENABLED   VALUE 'N'.
009200     05  CNV2-IS-SALARY-CLIENT        PIC X(1).
009300         88  CNV2-SALARY-CLIENT           VALUE 'Y'.
009400         88  CNV2-NOT-SALARY-CLIENT       VALUE 'N'.
009500*    03/11/24 ceh - CNV2-FLAGS-R (A 2-BYTE REDEFINES OF THE
009600*    INSURANCE FLAG ALONE) DROPPED HERE.  IT NEVER LINED UP WITH
009700*    BOTH FLAGS TOGETHER THE WAY ITS NAME IMPLIED, AND NEITHER
009800*    SETCNV3000 NOR SETCNV4000 EVER READ IT.
009900*    RESERVED FOR FUTURE UNDERWRITING FIELDS - NOT YET SCORED.
010000     05  FILLER                       PIC X(247).
