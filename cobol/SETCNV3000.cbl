000100*****************************************************************
000200*                                                               *
000300*                 C O N V E Y O R   L O A N   S Y S T E M       *
000400*                                                               *
000500*              P R E - A P P R O V A L   O F F E R S            *
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION DIVISION.
001000*================================
001100 PROGRAM-ID.     SETCNV3000.
001200 AUTHOR.         D M PRESTON.
001300 INSTALLATION.   CONVEYOR FINANCIAL SERVICES - LOAN SYSTEMS DIV.
001400 DATE-WRITTEN.   03/17/86.
001500 DATE-COMPILED.
001600 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*
001800*-----------------------------------------------------------------
001900* REMARKS.        Pre-approval offer calculation.  Reads one
002000*                  loan application per CNV1000 record and writes
002100*                  four candidate CNV3000 offer records (every
002200*                  combination of insurance on/off and
002300*                  salary-client yes/no), sorted by rate
002400*                  descending, before moving on to the next
002500*                  application.
002600*
002700*                  No underwriting/scoring is done here - see
002800*                  SETCNV4000 for the accept/reject pass run
002900*                  after the customer picks one of these offers.
003000*-----------------------------------------------------------------
003100*
003200*  CHANGE LOG
003300*-----------------------------------------------------------------
003400* 03/17/86 dmp  ORIG.  First cut, four-offer annuity calc lifted
003500*               out of the old consumer-loan quote worksheet.
003600* 09/02/86 dmp       . Corrected offer sort - was ascending,
003700*               business wants best (lowest) rate printed last.
003800* 04/11/88 rak  1.01  Added WS-APPL-COUNT total line at EOJ per
003900*               ops request (SR 88-114).
004000* 11/30/89 rak       . Annuity factor now carried to 10 decimal
004100*               places internally - 6 was losing a penny on
004200*               36-month terms at the high end of the amount
004300*               range.  See SR 89-402.
004400* 02/14/91 dmp  1.02  Re-keyed base rate / variation amounts as
004500*               WORKING-STORAGE literals instead of hard literals
004600*               buried in BUILD-OFFER-VARIANT.
004700* 07/23/93 btc       . Insurance / salary-client flag pair now
004800*               edit-checked against YES-NO-CLASS before write -
004900*               bad tape from origination was slipping blanks
005000*               through to CNV3000-REC.
005100* 01/08/98 btc  1.03  Y2K: command-line job date no longer
005200*               windowed off WS-TODAY-YY - this program never
005300*               needed the system date in the first place, so it
005400*               is removed rather than fixed.  (Ref py PY005 Y2K
005500*               remediation sweep.)
005600* 06/19/99 btc       . Verified under GnuCOBOL cross-compile -
005700*               no century-sensitive logic remained after the
005800*               01/08/98 change above.
005900* 04/02/01 jfm  1.04  UPSI-0 trace switch added for ops debug of
006000*               the rate-sort without a full recompile.
006100* 10/14/03 jfm       . Offer table widened in WORKING-STORAGE
006200*               from 2 to 4 entries when salary-client variation
006300*               was added alongside insurance (SR 03-221).
006400* 05/19/08 jfm  1.05  Flag fields in WS-OFFER-TABLE re-edited with
006500*               condition names (WS-INSURANCE-YES etc.) per shop
006600*               standard adopted this year - BUILD-OFFER-VARIANT
006700*               no longer compares the flags to literal 'Y'/'N'.
006800* 09/02/09 jfm       . WS-EOF-SW pulled out to a standalone
006900*               77-level item, matching how the rest of the
007000*               division lays out single-byte switches now.
007100* 03/11/24 ceh  1.06  COMPUTE-PAYMENT was re-landing the dollar
007200*               payment in WS-PAYMENT-FACTOR, a single-leading-
007300*               digit field sized for the small annuity fraction
007400*               only - any real-size payment truncated going in.
007500*               Amount-scaling moved to BUILD-OFFER-VARIANT, into
007600*               WS-OFF-MONTHLY-PAYMENT, which was already sized
007700*               for it.
007800*-----------------------------------------------------------------
007900*
008000 ENVIRONMENT DIVISION.
008100*================================
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     CONSOLE IS CRT
008500     C01 IS TOP-OF-FORM
008600     CLASS YES-NO-CLASS IS "Y" "N"
008700     UPSI-0 ON  STATUS IS WS-TRACE-ON
008800            OFF STATUS IS WS-TRACE-OFF.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*    INBOUND PRE-APPROVAL APPLICATIONS, ONE PER CNV1000 RECORD.
009200     SELECT LOAN-APPL-IN  ASSIGN TO DYNAMIC WS-APPL-IN-PATH
009300            ORGANIZATION IS RECORD SEQUENTIAL.
009400*    OUTBOUND OFFER FILE - FOUR CNV3000 RECORDS WRITTEN PER
009500*    APPLICATION READ ABOVE.
009600     SELECT LOAN-OFFER-OUT ASSIGN TO DYNAMIC WS-OFFER-OUT-PATH
009700            ORGANIZATION IS RECORD SEQUENTIAL.
009800*
009900 DATA DIVISION.
010000*================================
010100 FILE SECTION.
010200*
010300 FD  LOAN-APPL-IN
010400     RECORD CONTAINS 250 CHARACTERS
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS CNV1000-REC.
010700     COPY CNV1000.
010800*
010900 FD  LOAN-OFFER-OUT
011000     RECORD CONTAINS 50 CHARACTERS
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS CNV3000-REC.
011300     COPY CNV3000.
011400*
011500 WORKING-STORAGE SECTION.
011600*
011700*    RUNTIME FILE PATHS - DYNAMIC ASSIGN SO OPS CAN RE-POINT THESE
011800*    AT A TEST LIBRARY WITHOUT A RECOMPILE.
011900 01  WS-FILE-PATHS.
012000*    INBOUND PRE-APPROVAL FEED.
012100     05  WS-APPL-IN-PATH.
012200         10  FILLER              PIC X(14) VALUE
012300             '/users/public/'.
012400         10  WS-APPL-IN-NAME     PIC X(30) VALUE
012500             'loanappl.dat'.
012600*    OUTBOUND FOUR-OFFER FILE.
012700     05  WS-OFFER-OUT-PATH.
012800         10  FILLER              PIC X(14) VALUE
012900             '/users/public/'.
013000         10  WS-OFFER-OUT-NAME   PIC X(30) VALUE
013100             'loanoffer.dat'.
013200*
013300*    RATE CONSTANTS - BASE RATE PLUS THE TWO DISCOUNT AMOUNTS
013400*    BUILD-OFFER-VARIANT ADDS OR SUBTRACTS PER FLAG COMBINATION.
013500*    KEPT AS LITERALS HERE RATHER THAN BURIED IN THE PARAGRAPH
013600*    SINCE THE 02/14/91 CHANGE NOTED ABOVE.
013700 01  WS-CONSTANTS.
013800     05  WS-BASE-RATE            PIC S9(3)V99 COMP-3
013900                                  VALUE +20.00.
014000     05  WS-INSUR-VARIATION      PIC S9(1)V99 COMP-3
014100                                  VALUE +2.00.
014200     05  WS-SALARY-VARIATION     PIC S9(1)V99 COMP-3
014300                                  VALUE +1.00.
014400*    DECIMAL PLACES CARRIED THROUGH THE ANNUITY-FACTOR LOOP -
014500*    SEE THE 11/30/89 LOG ENTRY FOR WHY THIS IS 10 AND NOT 6.
014600     05  WS-CALC-PRECISION       PIC S9(2) COMP-3 VALUE +10.
014700*
014800*    WORKING COPIES OF THE INPUT AMOUNT / TERM - REDEFINED BELOW
014900*    AS SCALED-INTEGER VIEWS FOR THE ANNUITY-FACTOR LOOP.
015000 01  WS-APPL-AMOUNT              PIC S9(11)V99 COMP-3.
015100 01  WS-APPL-AMOUNT-R REDEFINES
015200     WS-APPL-AMOUNT              PIC S9(13) COMP-3.
015300 01  WS-APPL-TERM                PIC S9(3) COMP-3.
015400 01  WS-APPL-TERM-R REDEFINES
015500     WS-APPL-TERM                PIC 9(3).
015600*
015700*    THE FOUR-ENTRY OFFER TABLE - ONE ENTRY PER COMBINATION OF
015800*    INSURANCE ON/OFF AND SALARY-CLIENT YES/NO.  BUILT BY
015900*    BUILD-OFFER-VARIANT, PUT IN RATE-DESCENDING ORDER BY
016000*    SORT-OFFERS-DESC, THEN WRITTEN OUT BY WRITE-OFFER-RECS.
016100 01  WS-OFFER-TABLE.
016200     05  WS-OFFER-ENTRY OCCURS 4 TIMES
016300             INDEXED BY WS-OFFER-NDX.
016400         10  WS-OFF-FLAGS.
016500             15  WS-OFF-INSURANCE       PIC X(1).
016600             15  WS-OFF-SALARY-CLIENT   PIC X(1).
016700         10  WS-OFF-FLAGS-R REDEFINES
016800             WS-OFF-FLAGS               PIC X(2).
016900         10  WS-OFF-RATE                PIC S9(3)V99 COMP-3.
017000         10  WS-OFF-MONTHLY-PAYMENT     PIC S9(9)V99 COMP-3.
017100         10  WS-OFF-TOTAL-AMOUNT        PIC S9(11)V99 COMP-3.
017200*
017300*    ONE-ENTRY HOLD AREA FOR THE EXCHANGE SORT BELOW - A SWAP
017400*    NEEDS SOMEWHERE TO PARK AN ENTRY WHILE THE OTHER MOVES.
017500 01  WS-HOLD-OFFER.
017600*    SAME FIELD LIST AS WS-OFFER-ENTRY ABOVE, FLATTENED - NO
017700*    OCCURS HERE SINCE THERE IS ONLY EVER ONE ENTRY IN FLIGHT.
017800     05  WS-HOLD-INSURANCE       PIC X(1).
017900     05  WS-HOLD-SALARY-CLIENT   PIC X(1).
018000     05  WS-HOLD-RATE            PIC S9(3)V99 COMP-3.
018100     05  WS-HOLD-MONTHLY-PAYMENT PIC S9(9)V99 COMP-3.
018200     05  WS-HOLD-TOTAL-AMOUNT    PIC S9(11)V99 COMP-3.
018300*
018400*    ANNUITY FORMULA WORK AREA - SHARED BY EACH OF THE 4 VARIANTS.
018500*    PAYMENT = (R + R / ((1+R)**N - 1)) * AMOUNT
018600 01  WS-PAYMENT-CALC.
018700*    THIS VARIANT'S RATE (BASE RATE ADJUSTED BY THE TWO FLAGS)
018800*    AND THE SAME RATE EXPRESSED AS A MONTHLY FRACTION.
018900     05  WS-VARIANT-RATE         PIC S9(3)V99 COMP-3.
019000     05  WS-MONTH-RATE           PIC S9(1)V9(10) COMP-3.
019100*    (1 + MONTHLY RATE), RAISED TO THE N-TH POWER BELOW.
019200     05  WS-RATE-PLUS-1          PIC S9(1)V9(10) COMP-3.
019300     05  WS-POWER-ACCUM          PIC S9(5)V9(10) COMP-3.
019400     05  WS-POWER-LESS-1         PIC S9(5)V9(10) COMP-3.
019500     05  WS-PAYMENT-FACTOR       PIC S9(1)V9(10) COMP-3.
019600*    LOOP SUBSCRIPT FOR RAISE-POWER-STEP - NOT AN INDEX SINCE
019700*    NOTHING HERE IS SUBSCRIPTING A TABLE.
019800     05  WS-PWR-SUB              PIC S9(3) COMP VALUE 0.
019900*
020000*    RUN COUNTERS AND SORT SUBSCRIPTS.
020100 01  WS-COUNTERS.
020200*    TOTAL APPLICATIONS READ THIS RUN - PRINTED AT END-RTN.
020300     05  WS-APPL-COUNT           PIC S9(7) COMP VALUE 0.
020400*    OUTER/INNER SUBSCRIPTS FOR THE STRAIGHT EXCHANGE SORT.
020500     05  WS-SORT-I               PIC S9(3) COMP VALUE 0.
020600     05  WS-SORT-J               PIC S9(3) COMP VALUE 0.
020700*
020800*    END-OF-FILE SWITCH - KEPT AS A STANDALONE 77-LEVEL ITEM,
020900*    NOT FOLDED UNDER A 01 GROUP, SINCE IT IS THE ONE SWITCH IN
021000*    THIS PROGRAM THAT MUST SURVIVE A PERFORM ... UNTIL TEST ON
021100*    ITS OWN WITH NOTHING ELSE IN SCOPE.
021200 77  WS-EOF-SW                   PIC X(1) VALUE 'N'.
021300     88  WS-EOF-YES                       VALUE 'Y'.
021400*
021500*    THE TWO VARIANT FLAGS SET BY 002-MAIN BEFORE EACH OF THE
021600*    FOUR BUILD-OFFER-VARIANT CALLS - CONDITION-NAMED SO THE
021700*    PARAGRAPH TESTS THE FLAG'S MEANING, NOT ITS LITERAL VALUE.
021800 01  WS-OFFER-FLAGS.
021900     05  WS-INSURANCE-FLAG       PIC X(1).
022000         88  WS-INSURANCE-YES            VALUE 'Y'.
022100         88  WS-INSURANCE-NO             VALUE 'N'.
022200     05  WS-SALARY-FLAG          PIC X(1).
022300         88  WS-SALARY-YES               VALUE 'Y'.
022400         88  WS-SALARY-NO                VALUE 'N'.
022500*
022600 PROCEDURE DIVISION.
022700*================================
022800*
022900*    TOP OF JOB - OPEN BOTH FILES, PRIME THE READ, THEN DRIVE
023000*    ONE APPLICATION AT A TIME UNTIL END OF FILE.
023100 A010-MAIN-LINE.
023200     DISPLAY SPACES UPON CRT.
023300     DISPLAY '* * * *  BEGIN SETCNV3000 - OFFER CALCULATION'
023400         UPON CRT AT 0101.
023500     OPEN INPUT  LOAN-APPL-IN.
023600     OPEN OUTPUT LOAN-OFFER-OUT.
023700     PERFORM READ-APPLICATION.
023800     PERFORM 002-MAIN THRU 002-MAIN-EXIT UNTIL WS-EOF-YES.
023900     PERFORM END-RTN.
024000*
024100*    ONE APPLICATION - BUILD ALL FOUR OFFER VARIANTS, SORT THEM
024200*    RATE DESCENDING, WRITE THEM, THEN READ THE NEXT APPLICATION.
024300 002-MAIN.
024400     ADD 1 TO WS-APPL-COUNT.
024500     MOVE CNV1-AMOUNT           TO WS-APPL-AMOUNT.
024600     MOVE CNV1-TERM             TO WS-APPL-TERM.
024700     IF WS-TRACE-ON
024800         DISPLAY 'APPL ' WS-APPL-COUNT ' AMOUNT ' WS-APPL-AMOUNT
024900             ' TERM ' WS-APPL-TERM UPON CRT AT 0501.
025000*
025100*    FOUR VARIANTS, INSURANCE { Y N } X SALARY-CLIENT { Y N },
025200*    INSURANCE-ENABLED FIRST, SALARY-CLIENT-ENABLED FIRST WITHIN
025300*    THAT, MATCHING THE SOURCE WORKSHEET'S NESTING ORDER EXACTLY.
025400*    VARIANT 1 - BOTH DISCOUNTS APPLY (LOWEST RATE OF THE FOUR).
025500     MOVE 'Y' TO WS-INSURANCE-FLAG.
025600     MOVE 'Y' TO WS-SALARY-FLAG.
025700     SET WS-OFFER-NDX TO 1.
025800     PERFORM BUILD-OFFER-VARIANT THRU BUILD-OFFER-VARIANT-EXIT.
025900*    VARIANT 2 - INSURANCE ONLY.
026000     MOVE 'Y' TO WS-INSURANCE-FLAG.
026100     MOVE 'N' TO WS-SALARY-FLAG.
026200     SET WS-OFFER-NDX TO 2.
026300     PERFORM BUILD-OFFER-VARIANT THRU BUILD-OFFER-VARIANT-EXIT.
026400*    VARIANT 3 - SALARY-CLIENT DISCOUNT ONLY.
026500     MOVE 'N' TO WS-INSURANCE-FLAG.
026600     MOVE 'Y' TO WS-SALARY-FLAG.
026700     SET WS-OFFER-NDX TO 3.
026800     PERFORM BUILD-OFFER-VARIANT THRU BUILD-OFFER-VARIANT-EXIT.
026900*    VARIANT 4 - NEITHER DISCOUNT (HIGHEST RATE OF THE FOUR).
027000     MOVE 'N' TO WS-INSURANCE-FLAG.
027100     MOVE 'N' TO WS-SALARY-FLAG.
027200     SET WS-OFFER-NDX TO 4.
027300     PERFORM BUILD-OFFER-VARIANT THRU BUILD-OFFER-VARIANT-EXIT.
027400*
027500     PERFORM SORT-OFFERS-DESC THRU SORT-OFFERS-DESC-EXIT.
027600     PERFORM WRITE-OFFER-RECS THRU WRITE-OFFER-RECS-EXIT.
027700     PERFORM READ-APPLICATION.
027800 002-MAIN-EXIT.
027900     EXIT.
028000*
028100*    ONE VARIANT - WS-INSURANCE-FLAG / WS-SALARY-FLAG AND
028200*    WS-OFFER-NDX ARE SET BY THE CALLER ABOVE.  BAD FLAG VALUES
028300*    (SOMETHING OTHER THAN Y/N) ARE A PROGRAM DEFECT, NOT A DATA
028400*    PROBLEM - THE FLAGS ARE MOVED HERE BY 002-MAIN ITSELF, NOT
028500*    READ FROM TAPE - SO THIS IS A BELT-AND-SUSPENDERS CHECK.
028600 BUILD-OFFER-VARIANT.
028700     IF WS-INSURANCE-FLAG NOT YES-NO-CLASS
028800         OR WS-SALARY-FLAG NOT YES-NO-CLASS
028900             DISPLAY 'BAD OFFER FLAG - PROGRAM ERROR'
029000                 UPON CRT AT 2301
029100             GO TO BUILD-OFFER-VARIANT-EXIT.
029200     MOVE WS-BASE-RATE TO WS-VARIANT-RATE.
029300*    INSURANCE DISCOUNT - SUBTRACT WHEN ENABLED, SURCHARGE WHEN
029400*    NOT (THE BASE RATE ASSUMES INSURANCE IS DECLINED).
029500     IF WS-INSURANCE-YES
029600         SUBTRACT WS-INSUR-VARIATION FROM WS-VARIANT-RATE
029700     ELSE
029800         ADD WS-INSUR-VARIATION TO WS-VARIANT-RATE.
029900*    SALARY-CLIENT DISCOUNT - SAME PATTERN AS INSURANCE ABOVE.
030000     IF WS-SALARY-YES
030100         SUBTRACT WS-SALARY-VARIATION FROM WS-VARIANT-RATE
030200     ELSE
030300         ADD WS-SALARY-VARIATION TO WS-VARIANT-RATE.
030400     COMPUTE WS-MONTH-RATE ROUNDED =
030500         WS-VARIANT-RATE / 1200.
030600     PERFORM COMPUTE-PAYMENT THRU COMPUTE-PAYMENT-EXIT.
030700     MOVE WS-INSURANCE-FLAG
030800         TO WS-OFF-INSURANCE (WS-OFFER-NDX).
030900     MOVE WS-SALARY-FLAG
031000         TO WS-OFF-SALARY-CLIENT (WS-OFFER-NDX).
031100     MOVE WS-VARIANT-RATE
031200         TO WS-OFF-RATE (WS-OFFER-NDX).
031300*    ROUNDED COMPUTE, NOT A PLAIN MOVE - THE 10-DECIMAL INTERNAL
031400*    FACTOR MUST ROUND HALF_UP TO 2 DECIMALS, NOT TRUNCATE.  THE
031500*    AMOUNT SCALING HAPPENS RIGHT HERE, NOT BACK IN WS-PAYMENT-
031600*    FACTOR - THAT FIELD IS SIZED FOR THE SMALL ANNUITY FRACTION
031700*    ONLY AND WOULD LOSE THE HIGH-ORDER DOLLARS (03/11/24 LOG).
031800     COMPUTE WS-OFF-MONTHLY-PAYMENT (WS-OFFER-NDX) ROUNDED =
031900         WS-PAYMENT-FACTOR * WS-APPL-AMOUNT.
032000     COMPUTE WS-OFF-TOTAL-AMOUNT (WS-OFFER-NDX) =
032100         WS-OFF-MONTHLY-PAYMENT (WS-OFFER-NDX) * WS-APPL-TERM.
032200 BUILD-OFFER-VARIANT-EXIT.
032300     EXIT.
032400*
032500*    PAYMENT = (R + R / ((1+R)**N - 1)) * AMOUNT, ROUNDED 2 DEC.
032600*    (1+R)**N BUILT BY REPEATED MULTIPLICATION - NO INTRINSIC
032700*    FUNCTIONS IN THIS SHOP'S COMPILER.
032800 COMPUTE-PAYMENT.
032900*    (1 + MONTHLY RATE), THE BASE OF THE POWER RAISED BELOW.
033000     COMPUTE WS-RATE-PLUS-1 ROUNDED = 1 + WS-MONTH-RATE.
033100     MOVE 1 TO WS-POWER-ACCUM.
033200     PERFORM RAISE-POWER-STEP VARYING WS-PWR-SUB FROM 1 BY 1
033300             UNTIL WS-PWR-SUB > WS-APPL-TERM.
033400     COMPUTE WS-POWER-LESS-1 = WS-POWER-ACCUM - 1.
033500*    FACTOR = R + R / ((1+R)**N - 1) - LEFT UNSCALED HERE.
033600*    THE CALLER SCALES BY THE APPLICATION AMOUNT - SEE THE
033700*    03/11/24 LOG ABOVE FOR WHY THAT CANNOT HAPPEN IN HERE.
033800     COMPUTE WS-PAYMENT-FACTOR ROUNDED =
033900         WS-MONTH-RATE +
034000             (WS-MONTH-RATE / WS-POWER-LESS-1).
034100 COMPUTE-PAYMENT-EXIT.
034200     EXIT.
034300*
034400*    ONE STEP OF (1+R)**N - PERFORMED VARYING FROM 1 TO TERM.
034500 RAISE-POWER-STEP.
034600     COMPUTE WS-POWER-ACCUM ROUNDED =
034700         WS-POWER-ACCUM * WS-RATE-PLUS-1.
034800*
034900*    STRAIGHT EXCHANGE SORT OF THE 4-ENTRY TABLE, RATE
035000*    DESCENDING (BEST COMBINED DISCOUNT SORTS LAST).  SEE THE
035100*    09/02/86 LOG ENTRY - THIS WAS ASCENDING UNTIL BUSINESS
035200*    ASKED FOR THE OPPOSITE.
035300 SORT-OFFERS-DESC.
035400     PERFORM SORT-PASS VARYING WS-SORT-I FROM 1 BY 1
035500             UNTIL WS-SORT-I > 3.
035600 SORT-OFFERS-DESC-EXIT.
035700     EXIT.
035800*
035900*    ONE PASS OF THE EXCHANGE SORT - COMPARES EACH ADJACENT PAIR
036000*    NOT YET SETTLED BY AN EARLIER PASS.
036100*    WS-SORT-I COUNTS DOWN THE OUTER PASS - SHRINKS THE INNER
036200*    RANGE BY ONE EACH TIME SINCE THE TOP END IS ALREADY SETTLED.
036300 SORT-PASS.
036400     PERFORM SORT-COMPARE VARYING WS-SORT-J FROM 1 BY 1
036500             UNTIL WS-SORT-J > 4 - WS-SORT-I.
036600*
036700*    COMPARE ONE ADJACENT PAIR - SWAP IF OUT OF ORDER.  RATE IS
036800*    THE ONLY SORT KEY - TIES ARE LEFT IN ARRIVAL (BUILD) ORDER.
036900 SORT-COMPARE.
037000     IF WS-OFF-RATE (WS-SORT-J) < WS-OFF-RATE (WS-SORT-J + 1)
037100         PERFORM SWAP-OFFER-ENTRIES.
037200*
037300*    SWAP TWO ADJACENT TABLE ENTRIES VIA THE HOLD AREA - THE
037400*    WHOLE FOUR-OFFER ROW MOVES TOGETHER, NOT JUST THE RATE, SO
037500*    PAYMENT AND BOTH FLAGS STAY MATCHED TO THEIR OWN RATE.
037600 SWAP-OFFER-ENTRIES.
037700     MOVE WS-OFFER-ENTRY (WS-SORT-J)     TO WS-HOLD-OFFER.
037800     MOVE WS-OFFER-ENTRY (WS-SORT-J + 1)
037900         TO WS-OFFER-ENTRY (WS-SORT-J).
038000     MOVE WS-HOLD-OFFER TO WS-OFFER-ENTRY (WS-SORT-J + 1).
038100*
038200*    WRITE ALL FOUR SORTED OFFER ENTRIES, LOW INDEX TO HIGH -
038300*    SINCE THE TABLE IS NOW RATE DESCENDING, RECORD 1 OUT IS THE
038400*    HIGHEST RATE AND RECORD 4 IS THE CUSTOMER'S BEST DEAL.
038500 WRITE-OFFER-RECS.
038600     PERFORM WRITE-ONE-OFFER VARYING WS-OFFER-NDX FROM 1 BY 1
038700             UNTIL WS-OFFER-NDX > 4.
038800 WRITE-OFFER-RECS-EXIT.
038900     EXIT.
039000*
039100*    ONE OFFER RECORD - APPLICATION-ID IS ALWAYS ZERO ON THIS
039200*    CUT, SEE THE REMARK IN THE CNV3000 COPYBOOK.
039300 WRITE-ONE-OFFER.
039400     MOVE ZERO                   TO CNV3-APPLICATION-ID.
039500     MOVE WS-APPL-AMOUNT         TO CNV3-REQUESTED-AMOUNT.
039600     MOVE WS-APPL-TERM           TO CNV3-TERM.
039700*    RATE AND PAYMENT CARRIED FROM THE TABLE ENTRY AT THE
039800*    CURRENT WS-OFFER-NDX POSITION - ALREADY SORTED BY NOW.
039900     MOVE WS-OFF-RATE (WS-OFFER-NDX)
040000                                 TO CNV3-RATE.
040100     MOVE WS-OFF-MONTHLY-PAYMENT (WS-OFFER-NDX)
040200                                 TO CNV3-MONTHLY-PAYMENT.
040300     MOVE WS-OFF-TOTAL-AMOUNT (WS-OFFER-NDX)
040400                                 TO CNV3-TOTAL-AMOUNT.
040500*    THE TWO VARIANT FLAGS THIS ENTRY WAS BUILT WITH.
040600     MOVE WS-OFF-INSURANCE (WS-OFFER-NDX)
040700                                 TO CNV3-IS-INSURANCE-ENABLED.
040800     MOVE WS-OFF-SALARY-CLIENT (WS-OFFER-NDX)
040900                                 TO CNV3-IS-SALARY-CLIENT.
041000     WRITE CNV3000-REC.
041100*
041200*    PRIME/ADVANCE READ - SETS WS-EOF-SW AT END OF FILE, TESTED
041300*    BY THE PERFORM ... UNTIL WS-EOF-YES ABOVE.
041400 READ-APPLICATION.
041500     READ LOAN-APPL-IN
041600         AT END MOVE 'Y' TO WS-EOF-SW.
041700*
041800*    END OF JOB - PRINT THE RUN TOTAL AND CLOSE UP.  NO ACCEPT/
041900*    REJECT BREAKDOWN HERE - OFFER CALCULATION HAS NO REJECT
042000*    PATH, UNLIKE THE CREDIT SCORING JOB'S OWN END-RTN.
042100 END-RTN.
042200     DISPLAY 'APPLICATIONS PROCESSED -> ' WS-APPL-COUNT
042300         UPON CRT AT 2201.
042400     CLOSE LOAN-APPL-IN.
042500     CLOSE LOAN-OFFER-OUT.
042600     STOP RUN.
