000100*****************************************************************
000200*                                                               *
000300*                 C O N V E Y O R   L O A N   S Y S T E M       *
000400*                                                               *
000500*        C R E D I T   S C O R I N G   /   C A L C U L A T I O N*
000600*                                                               *
000700*****************************************************************
000800*
000900 IDENTIFICATION DIVISION.
001000*================================
001100 PROGRAM-ID.     SETCNV4000.
001200 AUTHOR.         R A KEENE.
001300 INSTALLATION.   CONVEYOR FINANCIAL SERVICES - LOAN SYSTEMS DIV.
001400 DATE-WRITTEN.   06/05/89.
001500 DATE-COMPILED.
001600 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*
001800*-----------------------------------------------------------------
001900* REMARKS.        Underwriting pass.  Reads one CNV2000 scoring
002000*                  record (the offer the customer picked, plus
002100*                  the marital/employment/demographic detail
002200*                  gathered since pre-approval), runs the five
002300*                  hard eligibility checks in order, and on a
002400*                  pass applies the soft scoring adjustment,
002500*                  computes the final rate/payment, builds the
002600*                  full month-by-month amortization table and
002700*                  writes one CNV4000 credit-result record.  A
002800*                  failed hard check instead writes the shorter
002900*                  CNV4000-REJ-REC carrying the denial reason.
003000*
003100*                  Companion to SETCNV3000, which produces the
003200*                  four pre-approval offers this program assumes
003300*                  the customer has already chosen from.
003400*-----------------------------------------------------------------
003500*
003600*  CHANGE LOG
003700*-----------------------------------------------------------------
003800* 06/05/89 rak  ORIG.  First cut - five hard checks plus the
003900*               six-factor soft score lifted out of the old
004000*               underwriter's worksheet (amount/salary, age,
004100*               experience, marital status, dependents).
004200* 03/14/90 rak       . Gender/age adjustment was firing for
004300*               FEMALE under 35 - tightened to match the
004400*               worksheet's stated ranges (SR 90-061).
004500* 08/22/91 dmp  1.01  Amortization table widened to carry the
004600*               full schedule on the output record instead of
004700*               just the final balance - collections wanted
004800*               the month-by-month breakdown on file.
004900* 05/09/94 btc       . Amount/salary ratio now held to 12 decimal
005000*               places before the compare - 10 was rounding a
005100*               handful of borderline ratios the wrong way
005200*               (SR 94-173).
005300* 01/08/98 btc  1.02  Y2K: century window added to GET-TODAYS-DATE
005400*               for the payment-schedule start date - was
005500*               assuming 19XX outright.  (Ref py PY005 Y2K
005600*               remediation sweep.)
005700* 06/19/99 btc       . Verified under GnuCOBOL cross-compile -
005800*               century window holds through 2000 test dates.
005900* 11/02/02 slw  1.03  Accept/reject control counts added to
006000*               END-RTN per ops request - audit wanted a daily
006100*               count without grepping the result file.
006200* 07/30/07 slw       . UPSI-0 trace switch added for ops debug
006300*               of the hard-check sequence without a recompile.
006400* 05/19/08 jfm  1.04  Coded fields on the CNV2000 feed (employment
006500*               status, position, marital status, gender) re-edit
006600*               with condition names per shop standard adopted
006700*               this year - SCORE-HARD-CHECKS and SCORE-SOFT-
006800*               ADJUST no longer compare these fields to literal
006900*               text.
007000* 09/02/09 jfm       . WS-EOF-SW and WS-REJECT-SW pulled out to
007100*               standalone 77-level items, matching how SETCNV3000
007200*               lays out single-byte switches now.
007300* 03/11/24 ceh  1.05  COMPUTE-PAYMENT was re-landing the dollar
007400*               payment in WS-PAYMENT-FACTOR, a single-leading-
007500*               digit field sized for the small annuity fraction
007600*               only - any real-size payment truncated going in.
007700*               Amount-scaling moved into the final COMPUTE that
007800*               lands WS-MONTHLY-PAYMENT, which was already sized
007900*               for it.  Companion fix to the same defect in
008000*               SETCNV3000.
008100*-----------------------------------------------------------------
008200*
008300 ENVIRONMENT DIVISION.
008400*================================
008500 CONFIGURATION SECTION.
008600*    CRT NAMES THE OPERATOR CONSOLE FOR THE DISPLAY...UPON CRT
008700*    STATEMENTS BELOW; C01 IS THE PRINTER TOP-OF-FORM CHANNEL, NOT
008800*    USED BY THIS PROGRAM BUT CARRIED BY SHOP HABIT.  YES-NO-CLASS
008900*    BACKS THE DEFENSIVE EDIT IN 002-MAIN; UPSI-0 IS THE OPERATOR
009000*    TRACE SWITCH FROM THE 07/30/07 LOG ENTRY.
009100 SPECIAL-NAMES.
009200     CONSOLE IS CRT
009300     C01 IS TOP-OF-FORM
009400     CLASS YES-NO-CLASS IS "Y" "N"
009500     UPSI-0 ON  STATUS IS WS-TRACE-ON
009600            OFF STATUS IS WS-TRACE-OFF.
009700*    BOTH FILES ARE STRAIGHT SEQUENTIAL, NO KEY - SCORING RECORDS
009800*    ARE READ IN THE ORDER ORIGINATION WROTE THEM, AND RESULT
009900*    RECORDS ARE WRITTEN IN THAT SAME ARRIVAL ORDER.
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT SCOR-DATA-IN  ASSIGN TO DYNAMIC WS-SCOR-IN-PATH
010300            ORGANIZATION IS RECORD SEQUENTIAL.
010400     SELECT CREDIT-RESULT-OUT ASSIGN TO DYNAMIC WS-RESULT-OUT-PATH
010500            ORGANIZATION IS RECORD SEQUENTIAL.
010600*
010700 DATA DIVISION.
010800*================================
010900 FILE SECTION.
011000*
011100*    FIXED 500-BYTE SCORING RECORD - ONE PER APPLICATION, CARRYING
011200*    THE OFFER THE CUSTOMER ACCEPTED PLUS EVERY FIELD THE FIVE
011300*    HARD CHECKS AND SIX-FACTOR SOFT SCORE NEED.
011400 FD  SCOR-DATA-IN
011500     RECORD CONTAINS 500 CHARACTERS
011600     LABEL RECORDS ARE STANDARD
011700     DATA RECORD IS CNV2000-REC.
011800     COPY CNV2000.
011900*
012000*    VARIABLE-LENGTH OUTPUT - ACCEPTED RECORDS CARRY A FULL
012100*    AMORTIZATION TABLE SIZED BY THE APPLICATION'S TERM;
012200*    REJECTED RECORDS ARE THE SHORTER FIXED-LENGTH REJ-REC.
012300 FD  CREDIT-RESULT-OUT
012400     RECORD IS VARYING IN SIZE FROM 150 TO 12627 CHARACTERS
012500             DEPENDING ON CNV4-TERM
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORDS ARE CNV4000-REC, CNV4000-REJ-REC.
012800     COPY CNV4000.
012900*
013000 WORKING-STORAGE SECTION.
013100*
013200*    RUNTIME FILE PATHS - DYNAMIC ASSIGN SO OPS CAN RE-POINT THESE
013300*    AT A TEST LIBRARY WITHOUT A RECOMPILE, SAME PATTERN AS
013400*    SETCNV3000 USES FOR ITS OWN TWO FILES.
013500 01  WS-FILE-PATHS.
013600     05  WS-SCOR-IN-PATH.
013700         10  FILLER              PIC X(14) VALUE
013800             '/users/public/'.
013900         10  WS-SCOR-IN-NAME     PIC X(30) VALUE
014000             'scordata.dat'.
014100     05  WS-RESULT-OUT-PATH.
014200         10  FILLER              PIC X(14) VALUE
014300             '/users/public/'.
014400         10  WS-RESULT-OUT-NAME  PIC X(30) VALUE
014500             'creditrslt.dat'.
014600*
014700*    UNDERWRITING CONSTANTS - THE FIVE HARD-CHECK THRESHOLDS PLUS
014800*    THE BASE RATE THE SOFT SCORE ADJUSTS AWAY FROM.  KEPT AS
014900*    LITERALS HERE RATHER THAN BURIED IN THE CHECK PARAGRAPHS SO
015000*    A RATE-POLICY CHANGE NEVER TOUCHES PROCEDURE DIVISION LOGIC.
015100 01  WS-CONSTANTS.
015200*    CURRENT BASE RATE - LAST CHANGED BY RATE POLICY, NOT BY ANY
015300*    CODE CHANGE IN THIS PROGRAM.
015400     05  WS-BASE-RATE            PIC S9(3)V99 COMP-3
015500                                  VALUE +20.00.
015600*    AGE FLOOR/CEILING FOR CHECK 3 - SEE THE REMARKS ON
015700*    CALC-AGE FOR HOW THE AGE ITSELF IS DERIVED.
015800     05  WS-MIN-AGE              PIC S9(3) COMP VALUE +20.
015900     05  WS-MAX-AGE              PIC S9(3) COMP VALUE +60.
016000*    EXPERIENCE FLOORS FOR CHECKS 4 AND 5 - TOTAL ACROSS ALL
016100*    EMPLOYERS VERSUS TENURE IN THE CURRENT JOB ONLY.
016200     05  WS-MIN-TOTAL-EXP        PIC S9(4) COMP VALUE +12.
016300     05  WS-MIN-CURR-EXP         PIC S9(4) COMP VALUE +3.
016400*    AMOUNT-TO-SALARY CEILING FOR CHECK 2.
016500     05  WS-MAX-RATIO            PIC S9(3) COMP VALUE +20.
016600*    CARRIED FORWARD FROM THE ORIGINAL WORKSHEET BUT NOT
016700*    REFERENCED BY ANY COMPUTE BELOW - THE 12-PLACE WS-RATIO
016800*    FIELD ITSELF NOW CARRIES THE PRECISION PER THE 05/09/94 LOG.
016900     05  WS-CALC-PRECISION       PIC S9(2) COMP-3 VALUE +10.
017000*
017100*    TODAY'S DATE - RAW 2-DIGIT-YEAR FORM AS DELIVERED BY THE
017200*    COMPILER'S DATE VERB, PLUS THE CENTURY-WINDOWED WORKING
017300*    FORM USED THROUGHOUT THIS PROGRAM.  SEE 01/08/98 LOG ENTRY.
017400 01  WS-TODAY-RAW                PIC 9(6).
017500 01  WS-TODAY-RAW-R REDEFINES
017600     WS-TODAY-RAW.
017700     05  WS-TODAY-YY             PIC 9(2).
017800     05  WS-TODAY-MM             PIC 9(2).
017900     05  WS-TODAY-DD             PIC 9(2).
018000 01  WS-TODAY-CCYYMMDD           PIC 9(8).
018100 01  WS-TODAY-CCYYMMDD-R REDEFINES
018200     WS-TODAY-CCYYMMDD.
018300     05  WS-TODAY-CCYY           PIC 9(4).
018400     05  WS-TODAY-MM2            PIC 9(2).
018500     05  WS-TODAY-DD2            PIC 9(2).
018600*
018700*    WORKING COPIES OF THE REQUESTED AMOUNT / TERM - REDEFINED
018800*    AS SCALED-INTEGER VIEWS FOR THE ANNUITY-FACTOR LOOP, SAME
018900*    PATTERN AS SETCNV3000.
019000 01  WS-REQ-AMOUNT               PIC S9(11)V99 COMP-3.
019100 01  WS-REQ-AMOUNT-R REDEFINES
019200     WS-REQ-AMOUNT               PIC S9(13) COMP-3.
019300 01  WS-REQ-TERM                 PIC S9(3) COMP-3.
019400 01  WS-REQ-TERM-R REDEFINES
019500     WS-REQ-TERM                 PIC 9(3).
019600*
019700*    APPLICANT'S AGE AS OF TODAY - FILLED IN BY CALC-AGE, TESTED
019800*    AGAINST WS-MIN-AGE/WS-MAX-AGE AND AGAIN BY THE GENDER/AGE
019900*    SOFT-SCORE FACTOR.
020000 01  WS-AGE-CALC.
020100     05  WS-APPLICANT-AGE        PIC S9(3) COMP.
020200*
020300*    WS-RATIO IS THE AMOUNT/SALARY HARD-CHECK RATIO; WS-SCORE-ADJ
020400*    ACCUMULATES THE SIX SOFT-SCORE FACTORS; WS-FINAL-RATE IS THE
020500*    BASE RATE PLUS WS-SCORE-ADJ, FED STRAIGHT INTO COMPUTE-PMT.
020600 01  WS-SCORE-WORK.
020700     05  WS-RATIO                PIC S9(13)V9(12) COMP-3.
020800     05  WS-SCORE-ADJ            PIC S9(3) COMP.
020900     05  WS-FINAL-RATE           PIC S9(3)V99 COMP-3.
021000*
021100*    ANNUITY FORMULA WORK AREA.
021200*    PAYMENT = (R + R / ((1+R)**N - 1)) * AMOUNT
021300*    EACH FIELD HOLDS ONE STEP OF THE ANNUITY FORMULA - MONTH-RATE
021400*    IS THE FINAL RATE DIVIDED DOWN TO A MONTHLY DECIMAL,
021500*    RATE-PLUS-1 AND POWER-ACCUM BUILD (1+R)**N BY REPEATED
021600*    MULTIPLY, AND PAYMENT-FACTOR IS THE R + R/((1+R)**N-1) TERM,
021700*    SCALED BY THE REQUESTED AMOUNT.
021800 01  WS-PAYMENT-CALC.
021900     05  WS-MONTH-RATE           PIC S9(1)V9(10) COMP-3.
022000     05  WS-RATE-PLUS-1          PIC S9(1)V9(10) COMP-3.
022100     05  WS-POWER-ACCUM          PIC S9(5)V9(10) COMP-3.
022200     05  WS-POWER-LESS-1         PIC S9(5)V9(10) COMP-3.
022300     05  WS-PAYMENT-FACTOR       PIC S9(1)V9(10) COMP-3.
022400     05  WS-MONTHLY-PAYMENT      PIC S9(9)V99 COMP-3.
022500     05  WS-PWR-SUB              PIC S9(3) COMP VALUE 0.
022600*
022700*    AMORTIZATION-LOOP WORK AREA - WS-REMAINING-DEBT STARTS AT
022800*    WS-REQ-AMOUNT AND IS WHITTLED DOWN ONE ROW AT A TIME BY
022900*    BUILD-ONE-PMT-ROW; THE REDEFINE BELOW SPLITS THE RUNNING
023000*    PAYMENT DATE SO ADVANCE-PMT-DATE CAN ROLL MONTH/YEAR APART.
023100 01  WS-SCHEDULE-CALC.
023200     05  WS-REMAINING-DEBT       PIC S9(11)V99 COMP-3.
023300     05  WS-INTEREST-PMT         PIC S9(9)V99 COMP-3.
023400     05  WS-DEBT-PMT             PIC S9(9)V99 COMP-3.
023500     05  WS-PMT-SUB              PIC S9(3) COMP VALUE 0.
023600     05  WS-PMT-CCYYMMDD         PIC 9(8).
023700     05  WS-PMT-CCYYMMDD-R REDEFINES
023800         WS-PMT-CCYYMMDD.
023900         10  WS-PMT-R-CCYY       PIC 9(4).
024000         10  WS-PMT-R-MM         PIC 9(2).
024100         10  WS-PMT-R-DD         PIC 9(2).
024200*
024300*    DENIAL-MESSAGE WORK AREA - EDITED NUMERICS FOR STRING-ING
024400*    THE ACTUAL VALUE INTO THE REJECT REASON TEXT.
024500*    FOUR EDITED-NUMERIC FIELDS, ONE PER HARD CHECK THAT NEEDS TO
024600*    QUOTE AN ACTUAL VALUE BACK TO THE OPERATOR OR THE DOWNSTREAM
024700*    DENIAL LETTER - SALARY AND AMOUNT FOR CHECK 2, AGE FOR
024800*    CHECK 3, EXPERIENCE MONTHS (SHARED BY CHECKS 4 AND 5).
024900 01  WS-REJECT-MSG.
025000     05  WS-REJECT-REASON        PIC X(120).
025100     05  WS-ED-SALARY            PIC Z(10)9.99.
025200     05  WS-ED-AMOUNT            PIC Z(10)9.99.
025300     05  WS-ED-AGE               PIC ZZ9.
025400     05  WS-ED-EXP               PIC ZZZ9.
025500*
025600*    RUN CONTROL TOTALS - PRINTED AT END-RTN PER THE 11/02/02
025700*    LOG ENTRY.  ACCEPT-COUNT PLUS REJECT-COUNT ALWAYS EQUALS
025800*    APPL-COUNT - THERE IS NO THIRD OUTCOME FOR AN APPLICATION.
025900 01  WS-COUNTERS.
026000     05  WS-APPL-COUNT           PIC S9(7) COMP VALUE 0.
026100*    APPL-COUNT IS EVERY SCORING RECORD READ; ACCEPT-COUNT PLUS
026200*    REJECT-COUNT MUST ALWAYS FOOT BACK TO IT.
026300     05  WS-ACCEPT-COUNT         PIC S9(7) COMP VALUE 0.
026400     05  WS-REJECT-COUNT         PIC S9(7) COMP VALUE 0.
026500*
026600*    END-OF-FILE SWITCH - SET BY READ-SCORING-DATA, TESTED BY
026700*    THE PERFORM ... UNTIL IN A010-MAIN-LINE.  STANDALONE
026800*    77-LEVEL ITEM PER THE 09/02/09 LOG ENTRY ABOVE.
026900 77  WS-EOF-SW                   PIC X(1) VALUE 'N'.
027000     88  WS-EOF-YES                       VALUE 'Y'.
027100*    REJECT SWITCH - SET BY SCORE-HARD-CHECKS ON THE FIRST
027200*    FAILED HARD CHECK, RESET AT THE TOP OF EVERY 002-MAIN
027300*    PASS BEFORE THE NEXT APPLICATION IS SCORED.
027400 77  WS-REJECT-SW                PIC X(1) VALUE 'N'.
027500     88  WS-REJECTED                      VALUE 'Y'.
027600*
027700 PROCEDURE DIVISION.
027800*================================
027900*
028000*    JOB CONTROL - OPEN, PRIME THE READ, PROCESS EVERY SCORING
028100*    RECORD ONE AT A TIME, PRINT TOTALS, CLOSE.
028200 A010-MAIN-LINE.
028300     DISPLAY SPACES UPON CRT.
028400     DISPLAY '* * * *  BEGIN SETCNV4000 - CREDIT SCORING'
028500         UPON CRT AT 0101.
028600     OPEN INPUT  SCOR-DATA-IN.
028700     OPEN OUTPUT CREDIT-RESULT-OUT.
028800     PERFORM GET-TODAYS-DATE THRU GET-TODAYS-DATE-EXIT.
028900     PERFORM READ-SCORING-DATA.
029000     PERFORM 002-MAIN THRU 002-MAIN-EXIT UNTIL WS-EOF-YES.
029100     PERFORM END-RTN.
029200*
029300*    SYSTEM DATE ARRIVES 2-DIGIT-YEAR - WINDOW IT TO FOUR DIGITS
029400*    FOR THE BIRTHDATE SUBTRACTION AND THE SCHEDULE START DATE.
029500 GET-TODAYS-DATE.
029600     ACCEPT WS-TODAY-RAW FROM DATE.
029700*    ONE ACCEPT PER RUN - EVERY APPLICATION IN THE FILE SHARES THE
029800*    SAME AS-OF DATE FOR THE AGE CHECK AND THE SCHEDULE START.
029900     IF WS-TODAY-YY < 50
030000         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
030100     ELSE
030200         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY.
030300     MOVE WS-TODAY-MM TO WS-TODAY-MM2.
030400     MOVE WS-TODAY-DD TO WS-TODAY-DD2.
030500*    THRU-TARGET FOR A010-MAIN-LINE'S ONE-TIME PERFORM.
030600 GET-TODAYS-DATE-EXIT.
030700     EXIT.
030800*
030900*    ONE APPLICATION, START TO FINISH - HARD CHECKS FIRST, AND
031000*    ONLY ON A PASS DOES THE SOFT SCORE / RATE / SCHEDULE RUN.
031100 002-MAIN.
031200     ADD 1 TO WS-APPL-COUNT.
031300     MOVE 'N' TO WS-REJECT-SW.
031400     MOVE SPACES TO WS-REJECT-REASON.
031500     MOVE CNV2-AMOUNT            TO WS-REQ-AMOUNT.
031600     MOVE CNV2-TERM              TO WS-REQ-TERM.
031700*    AMOUNT AND TERM NEVER CHANGE FROM THE SCORING RECORD - ONLY
031800*    THE RATE THIS PROGRAM COMPUTES BELOW CAN DIFFER FROM WHAT
031900*    SETCNV3000 ORIGINALLY OFFERED.
032000*    DEFENSIVE EDIT AGAINST A BAD TAPE FROM ORIGINATION - SAME
032100*    YES-NO-CLASS CHECK SETCNV3000 RUNS BEFORE IT WRITES THE
032200*    FLAGS, KEPT HERE TOO SINCE THIS PROGRAM READS THEM BACK.
032300     IF CNV2-IS-INSURANCE-ENABLED NOT YES-NO-CLASS
032400         OR CNV2-IS-SALARY-CLIENT NOT YES-NO-CLASS
032500             DISPLAY 'BAD OFFER FLAG ON SCORING RECORD'
032600                 UPON CRT AT 2301.
032700*    UPSI-0 OPERATOR TRACE - OFF BY DEFAULT, TURNED ON AT THE
032800*    CONSOLE FOR A DEBUG RUN WITHOUT A RECOMPILE.
032900     IF WS-TRACE-ON
033000         DISPLAY 'APPL ' WS-APPL-COUNT ' AMOUNT ' WS-REQ-AMOUNT
033100             ' TERM ' WS-REQ-TERM UPON CRT AT 0501.
033200     PERFORM SCORE-HARD-CHECKS THRU SCORE-HARD-CHECKS-EXIT.
033300     IF WS-REJECTED
033400         ADD 1 TO WS-REJECT-COUNT
033500         PERFORM WRITE-REJECT-REC
033600     ELSE
033700         PERFORM SCORE-SOFT-ADJUST THRU SCORE-SOFT-ADJUST-EXIT
033800         PERFORM CALC-CREDIT-RESULT THRU CALC-CREDIT-RESULT-EXIT
033900         PERFORM BUILD-PAYMT-SCHEDULE
034000             THRU BUILD-PAYMT-SCHEDULE-EXIT
034100         ADD 1 TO WS-ACCEPT-COUNT
034200         PERFORM WRITE-RESULT-REC.
034300     PERFORM READ-SCORING-DATA.
034400*    THRU-TARGET FOR A010-MAIN-LINE'S PER-APPLICATION PERFORM.
034500 002-MAIN-EXIT.
034600     EXIT.
034700*
034800*    FIVE HARD CHECKS, IN SPEC ORDER - FIRST FAILURE WINS AND
034900*    SKIPS STRAIGHT TO THE EXIT WITH WS-REJECT-SW SET.
035000 SCORE-HARD-CHECKS.
035100*    CHECK 1 - AN UNEMPLOYED APPLICANT IS DECLINED OUTRIGHT, NO
035200*    SCORE IS EVER COMPUTED FOR THIS APPLICATION.
035300     IF CNV2-EMP-UNEMPLOYED
035400         STRING 'CREDIT DENIED (EMPLOYMENT STATUS "'
035500                 DELIMITED BY SIZE
035600                CNV2-EMP-STATUS DELIMITED BY SPACE
035700                '" IS UNACCEPTABLE).' DELIMITED BY SIZE
035800             INTO WS-REJECT-REASON
035900         MOVE 'Y' TO WS-REJECT-SW
036000         GO TO SCORE-HARD-CHECKS-EXIT.
036100*
036200*    CHECK 2 - REQUESTED AMOUNT MAY NOT EXCEED 20 TIMES MONTHLY
036300*    SALARY.  RATIO HELD TO 12 DECIMAL PLACES PER THE 05/09/94
036400*    LOG ENTRY - FEWER PLACES ROUNDED BORDERLINE RATIOS WRONG.
036500*    RATIO IS HELD IN A 12-DECIMAL WORK FIELD EVEN THOUGH ONLY
036600*    WHOLE-NUMBER PRECISION IS NEEDED FOR THE COMPARE - SEE THE
036700*    05/09/94 LOG ENTRY ON WHY 10 PLACES WAS NOT ENOUGH.
036800     COMPUTE WS-RATIO ROUNDED =
036900         CNV2-AMOUNT / CNV2-EMP-SALARY.
037000     IF WS-RATIO > WS-MAX-RATIO
037100         MOVE CNV2-EMP-SALARY TO WS-ED-SALARY
037200         MOVE CNV2-AMOUNT TO WS-ED-AMOUNT
037300         STRING 'CREDIT DENIED (AMOUNT/SALARY RATIO OVER 20'
037400                 DELIMITED BY SIZE
037500                '; SALARY ' DELIMITED BY SIZE
037600                WS-ED-SALARY DELIMITED BY SIZE
037700                ', AMOUNT ' DELIMITED BY SIZE
037800                WS-ED-AMOUNT DELIMITED BY SIZE
037900                ').' DELIMITED BY SIZE
038000             INTO WS-REJECT-REASON
038100         MOVE 'Y' TO WS-REJECT-SW
038200         GO TO SCORE-HARD-CHECKS-EXIT.
038300*
038400*    CHECK 3 - APPLICANT MUST BE 20 THROUGH 60 AS OF TODAY.
038500*    CALC-AGE DOES THE BIRTHDAY ARITHMETIC BELOW.
038600     PERFORM CALC-AGE THRU CALC-AGE-EXIT.
038700     IF WS-APPLICANT-AGE < WS-MIN-AGE
038800         OR WS-APPLICANT-AGE > WS-MAX-AGE
038900         MOVE WS-APPLICANT-AGE TO WS-ED-AGE
039000         STRING 'CREDIT DENIED (AGE MUST BE 20 TO 60'
039100                 DELIMITED BY SIZE
039200                '; ACTUAL AGE ' DELIMITED BY SIZE
039300                WS-ED-AGE DELIMITED BY SIZE
039400                ').' DELIMITED BY SIZE
039500             INTO WS-REJECT-REASON
039600         MOVE 'Y' TO WS-REJECT-SW
039700         GO TO SCORE-HARD-CHECKS-EXIT.
039800*
039900*    CHECK 4 - TOTAL WORK EXPERIENCE ACROSS ALL EMPLOYERS, WHOLE
040000*    MONTHS, MUST MEET THE 12-MONTH FLOOR.
040100     IF CNV2-EMP-EXP-TOTAL < WS-MIN-TOTAL-EXP
040200         MOVE CNV2-EMP-EXP-TOTAL TO WS-ED-EXP
040300         STRING 'CREDIT DENIED (TOTAL EXPERIENCE MUST BE AT'
040400                 DELIMITED BY SIZE
040500                ' LEAST 12 MONTHS' DELIMITED BY SIZE
040600                '; ACTUAL ' DELIMITED BY SIZE
040700                WS-ED-EXP DELIMITED BY SIZE
040800                ' MONTHS).' DELIMITED BY SIZE
040900             INTO WS-REJECT-REASON
041000         MOVE 'Y' TO WS-REJECT-SW
041100         GO TO SCORE-HARD-CHECKS-EXIT.
041200*
041300*    CHECK 5 - TENURE IN THE CURRENT JOB MUST MEET THE 3-MONTH
041400*    FLOOR - THE LAST OF THE FIVE HARD CHECKS, NO GO TO IS
041500*    NEEDED BELOW SINCE THE PARAGRAPH ENDS RIGHT AFTER IT.
041600     IF CNV2-EMP-EXP-CURRENT < WS-MIN-CURR-EXP
041700         MOVE CNV2-EMP-EXP-CURRENT TO WS-ED-EXP
041800         STRING 'CREDIT DENIED (CURRENT EXPERIENCE MUST BE AT'
041900                 DELIMITED BY SIZE
042000                ' LEAST 3 MONTHS' DELIMITED BY SIZE
042100                '; ACTUAL ' DELIMITED BY SIZE
042200                WS-ED-EXP DELIMITED BY SIZE
042300                ' MONTHS).' DELIMITED BY SIZE
042400             INTO WS-REJECT-REASON
042500         MOVE 'Y' TO WS-REJECT-SW.
042600*    THRU-TARGET FOR EVERY GO TO ABOVE, PASS OR FAIL ALIKE.
042700 SCORE-HARD-CHECKS-EXIT.
042800     EXIT.
042900*
043000*    AGE AS OF TODAY - SUBTRACT ONE MORE YEAR IF THIS YEAR'S
043100*    BIRTHDAY HASN'T HAPPENED YET.
043200 CALC-AGE.
043300     COMPUTE WS-APPLICANT-AGE =
043400         WS-TODAY-CCYY - CNV2-BIRTH-CCYY.
043500     IF WS-TODAY-MM2 < CNV2-BIRTH-MM
043600         SUBTRACT 1 FROM WS-APPLICANT-AGE
043700     ELSE
043800         IF WS-TODAY-MM2 = CNV2-BIRTH-MM
043900             AND CNV2-BIRTH-DD > WS-TODAY-DD2
044000             SUBTRACT 1 FROM WS-APPLICANT-AGE.
044100*    THRU-TARGET FOR THE PERFORM IN SCORE-HARD-CHECKS CHECK 3.
044200 CALC-AGE-EXIT.
044300     EXIT.
044400*
044500*    SOFT ADJUSTMENT - ADDITIVE, ALL FACTORS START FROM ZERO.
044600*    GENDER/AGE RULES ARE MUTUALLY EXCLUSIVE - FIRST MATCH WINS.
044700 SCORE-SOFT-ADJUST.
044800     MOVE 0 TO WS-SCORE-ADJ.
044900*    EMPLOYMENT-STATUS FACTOR - EMPLOYED IS NEUTRAL (NO BRANCH
045000*    BELOW FIRES), SELF_EMPLOYED ADDS A LITTLE RISK, BUSINESS
045100*    OWNERS ADD MORE.
045200     IF CNV2-EMP-SELF-EMPLOYED
045300         ADD 1 TO WS-SCORE-ADJ
045400     ELSE
045500         IF CNV2-EMP-BUSINESS-OWNER
045600             ADD 3 TO WS-SCORE-ADJ.
045700*    POSITION FACTOR - WORKER AND OWNER ARE NEUTRAL HERE;
045800*    MANAGEMENT RANK SUBTRACTS, MORE SO THE HIGHER THE RANK.
045900     IF CNV2-POS-MID-MANAGER
046000         SUBTRACT 2 FROM WS-SCORE-ADJ
046100     ELSE
046200         IF CNV2-POS-TOP-MANAGER
046300             SUBTRACT 4 FROM WS-SCORE-ADJ.
046400*    MARITAL-STATUS FACTOR - MARRIED SUBTRACTS, SINGLE ADDS;
046500*    WIDOW_WIDOWER AND DIVORCED NEITHER ADD NOR SUBTRACT.
046600     IF CNV2-MARRIED
046700         SUBTRACT 3 FROM WS-SCORE-ADJ
046800     ELSE
046900         IF CNV2-SINGLE
047000             ADD 1 TO WS-SCORE-ADJ.
047100*    MORE THAN ONE DEPENDENT ADDS A POINT OF RISK.
047200     IF CNV2-DEPENDENT-AMOUNT > 1
047300         ADD 1 TO WS-SCORE-ADJ.
047400*    GENDER/AGE FACTOR - THREE MUTUALLY EXCLUSIVE BANDS, SEE THE
047500*    03/14/90 LOG ENTRY FOR WHY THE FEMALE RANGE IS 35-AND-OVER
047600*    RATHER THAN UNDER 35 AS FIRST CODED.
047700     IF CNV2-GENDER-FEMALE AND WS-APPLICANT-AGE >= 35
047800         SUBTRACT 3 FROM WS-SCORE-ADJ
047900     ELSE
048000         IF CNV2-GENDER-MALE
048100             AND WS-APPLICANT-AGE >= 30
048200             AND WS-APPLICANT-AGE <= 55
048300             SUBTRACT 3 FROM WS-SCORE-ADJ
048400         ELSE
048500             IF CNV2-GENDER-NON-BINARY
048600                 ADD 3 TO WS-SCORE-ADJ.
048700*    THRU-TARGET FOR THE PERFORM IN 002-MAIN ON A HARD-CHECK PASS.
048800 SCORE-SOFT-ADJUST-EXIT.
048900     EXIT.
049000*
049100*    FINAL RATE, MONTHLY RATE, AND THE FIXED MONTHLY PAYMENT -
049200*    SAME ANNUITY FORMULA AS SETCNV3000, DIFFERENT RATE SOURCE.
049300 CALC-CREDIT-RESULT.
049400     COMPUTE WS-FINAL-RATE = WS-BASE-RATE + WS-SCORE-ADJ.
049500*    WS-SCORE-ADJ CAN RUN NEGATIVE (A STRONG APPLICANT) OR
049600*    POSITIVE (A WEAKER ONE) - THE BASE RATE IS A STARTING POINT,
049700*    NOT A FLOOR OR A CEILING.
049800     COMPUTE WS-MONTH-RATE ROUNDED =
049900         WS-FINAL-RATE / (WS-REQ-TERM * 100).
050000     PERFORM COMPUTE-PAYMENT THRU COMPUTE-PAYMENT-EXIT.
050100*    THRU-TARGET FOR THE PERFORM IN 002-MAIN.
050200 CALC-CREDIT-RESULT-EXIT.
050300     EXIT.
050400*
050500*    PAYMENT = (R + R / ((1+R)**N - 1)) * AMOUNT, ROUNDED 2 DEC.
050600*    (1+R)**N BUILT BY REPEATED MULTIPLICATION - NO INTRINSIC
050700*    FUNCTIONS IN THIS SHOP'S COMPILER.
050800 COMPUTE-PAYMENT.
050900*    (1 + MONTHLY RATE), THE BASE OF THE POWER RAISED BELOW.
051000     COMPUTE WS-RATE-PLUS-1 ROUNDED = 1 + WS-MONTH-RATE.
051100     MOVE 1 TO WS-POWER-ACCUM.
051200     PERFORM RAISE-POWER-STEP VARYING WS-PWR-SUB FROM 1 BY 1
051300             UNTIL WS-PWR-SUB > WS-REQ-TERM.
051400     COMPUTE WS-POWER-LESS-1 = WS-POWER-ACCUM - 1.
051500*    FACTOR = R + R / ((1+R)**N - 1) - LEFT UNSCALED HERE.
051600*    WS-PAYMENT-FACTOR IS ONE LEADING DIGIT WIDE, FINE FOR THE
051700*    FRACTION BUT FAR TOO NARROW FOR A DOLLAR PAYMENT, SO THE
051800*    AMOUNT SCALING IS DONE BELOW STRAIGHT INTO WS-MONTHLY-
051900*    PAYMENT INSTEAD OF BACK INTO THIS FIELD (SEE 03/11/24 LOG).
052000     COMPUTE WS-PAYMENT-FACTOR ROUNDED =
052100         WS-MONTH-RATE +
052200             (WS-MONTH-RATE / WS-POWER-LESS-1).
052300     COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
052400         WS-PAYMENT-FACTOR * WS-REQ-AMOUNT.
052500*    THRU-TARGET FOR THE PERFORM IN CALC-CREDIT-RESULT.
052600 COMPUTE-PAYMENT-EXIT.
052700     EXIT.
052800*
052900*    ONE MULTIPLY PER CALL - WS-PWR-SUB COUNTS UP TO WS-REQ-TERM
053000*    IN COMPUTE-PAYMENT'S PERFORM ... VARYING ABOVE, RAISING
053100*    WS-RATE-PLUS-1 TO THE TERM'S POWER ONE STEP AT A TIME.
053200 RAISE-POWER-STEP.
053300*    ROUNDED HERE MATTERS - AN UNROUNDED COMPOUND COULD DRIFT THE
053400*    PAYMENT FACTOR OVER A LONG TERM LIKE A 30-YEAR LOAN.
053500     COMPUTE WS-POWER-ACCUM ROUNDED =
053600         WS-POWER-ACCUM * WS-RATE-PLUS-1.
053700*
053800*    MONTH-BY-MONTH AMORTIZATION - PAYMENT DATE ADVANCES ONE
053900*    MONTH BEFORE EACH ROW IS BUILT, SO ROW 1 FALLS ONE MONTH
054000*    AFTER TODAY.
054100 BUILD-PAYMT-SCHEDULE.
054200     MOVE WS-REQ-AMOUNT TO WS-REMAINING-DEBT.
054300*    REMAINING-DEBT STARTS AT THE FULL REQUESTED AMOUNT AND IS
054400*    WHITTLED DOWN ONE ROW AT A TIME BELOW UNTIL THE LAST PAYMENT
054500*    SHOULD LEAVE IT AT OR NEAR ZERO.
054600     MOVE WS-TODAY-CCYYMMDD TO WS-PMT-CCYYMMDD.
054700     SET CNV4-SCHED-NDX TO 1.
054800     PERFORM BUILD-ONE-PMT-ROW VARYING WS-PMT-SUB FROM 1 BY 1
054900             UNTIL WS-PMT-SUB > WS-REQ-TERM.
055000*    THRU-TARGET FOR THE PERFORM IN 002-MAIN.
055100 BUILD-PAYMT-SCHEDULE-EXIT.
055200     EXIT.
055300*
055400 BUILD-ONE-PMT-ROW.
055500*    INTEREST PORTION OF THIS MONTH'S PAYMENT IS THE RATE AGAINST
055600*    THE BALANCE STILL OWED; THE REST OF THE FIXED PAYMENT GOES
055700*    TO PRINCIPAL, WHICH IS WHY WS-DEBT-PMT IS NOT ROUNDED - IT
055800*    MUST ABSORB WHATEVER THE ROUNDED INTEREST LEAVES BEHIND.
055900     PERFORM ADVANCE-PMT-DATE THRU ADVANCE-PMT-DATE-EXIT.
056000     COMPUTE WS-INTEREST-PMT ROUNDED =
056100         WS-REMAINING-DEBT * WS-MONTH-RATE.
056200     COMPUTE WS-DEBT-PMT =
056300         WS-MONTHLY-PAYMENT - WS-INTEREST-PMT.
056400     SUBTRACT WS-DEBT-PMT FROM WS-REMAINING-DEBT.
056500*    ONE SCHEDULE ROW - PAYMENT NUMBER, DUE DATE, AND THE
056600*    TOTAL/INTEREST/PRINCIPAL/BALANCE SPLIT JUST COMPUTED ABOVE.
056700     MOVE WS-PMT-SUB
056800         TO CNV4-PYMT-NO (CNV4-SCHED-NDX).
056900     MOVE WS-PMT-CCYYMMDD
057000         TO CNV4-PYMT-DATE (CNV4-SCHED-NDX).
057100     MOVE WS-MONTHLY-PAYMENT
057200         TO CNV4-TOTAL-PAYMENT (CNV4-SCHED-NDX).
057300     MOVE WS-INTEREST-PMT
057400         TO CNV4-INTEREST-PAYMENT (CNV4-SCHED-NDX).
057500     MOVE WS-DEBT-PMT
057600         TO CNV4-DEBT-PAYMENT (CNV4-SCHED-NDX).
057700     MOVE WS-REMAINING-DEBT
057800         TO CNV4-REMAINING-DEBT (CNV4-SCHED-NDX).
057900     SET CNV4-SCHED-NDX UP BY 1.
058000*
058100 ADVANCE-PMT-DATE.
058200*    SCHEDULE STARTS ONE MONTH AFTER TODAY - ROLLS THE YEAR WHEN
058300*    THE MONTH PASSES DECEMBER, SAME CARRY LOGIC AS CALC-AGE
058400*    USES IN REVERSE FOR THE BIRTHDATE COMPARE.
058500     ADD 1 TO WS-PMT-R-MM.
058600     IF WS-PMT-R-MM > 12
058700         MOVE 1 TO WS-PMT-R-MM
058800         ADD 1 TO WS-PMT-R-CCYY.
058900*    THRU-TARGET FOR THE PERFORM IN BUILD-ONE-PMT-ROW.
059000 ADVANCE-PMT-DATE-EXIT.
059100     EXIT.
059200*
059300*    ACCEPTED-CREDIT OUTPUT RECORD - AMOUNT/TERM CARRIED FORWARD
059400*    UNCHANGED, FINAL RATE AND PAYMENT AS JUST COMPUTED, PSK IS
059500*    THE FULL-TERM TOTAL OF PAYMENTS FOR THE DISCLOSURE PRINT.
059600 WRITE-RESULT-REC.
059700     MOVE WS-REQ-AMOUNT          TO CNV4-AMOUNT.
059800     MOVE WS-REQ-TERM            TO CNV4-TERM.
059900     MOVE WS-MONTHLY-PAYMENT     TO CNV4-MONTHLY-PAYMENT.
060000     MOVE WS-FINAL-RATE          TO CNV4-RATE.
060100     COMPUTE CNV4-PSK = WS-MONTHLY-PAYMENT * WS-REQ-TERM.
060200*    VARIANT FLAGS CARRIED FORWARD UNCHANGED - THEY DOCUMENT WHICH
060300*    OFFER THE CUSTOMER PICKED, THEY DO NOT DRIVE ANY CALCULATION
060400*    IN THIS PROGRAM.
060500     MOVE CNV2-IS-INSURANCE-ENABLED
060600         TO CNV4-IS-INSURANCE-ENABLED.
060700     MOVE CNV2-IS-SALARY-CLIENT
060800         TO CNV4-IS-SALARY-CLIENT.
060900     WRITE CNV4000-REC.
061000*
061100*    REJECTED-CREDIT OUTPUT RECORD - SHORT FIXED-LENGTH SHAPE,
061200*    NO AMORTIZATION TABLE, REJECT REASON CARRIES THE ONE
061300*    HARD-CHECK MESSAGE SCORE-HARD-CHECKS STRING-ED TOGETHER.
061400 WRITE-REJECT-REC.
061500     MOVE WS-REQ-AMOUNT          TO CNV4R-AMOUNT.
061600     MOVE WS-REQ-TERM            TO CNV4R-TERM.
061700*    SAME VARIANT FLAGS AS THE ACCEPTED SHAPE - OPS WANTS TO SEE
061800*    WHICH OFFER A DECLINED APPLICANT HAD PICKED BEFORE THE HARD
061900*    CHECK TURNED THEM DOWN.
062000     MOVE CNV2-IS-INSURANCE-ENABLED
062100         TO CNV4R-IS-INSURANCE-ENABLED.
062200     MOVE CNV2-IS-SALARY-CLIENT
062300         TO CNV4R-IS-SALARY-CLIENT.
062400     MOVE WS-REJECT-REASON       TO CNV4R-REJECT-REASON.
062500*    THE ONE DENIAL MESSAGE SCORE-HARD-CHECKS BUILT - WHICHEVER
062600*    CHECK FAILED FIRST, SINCE EVERY CHECK EXITS THE PARAGRAPH
062700*    IMMEDIATELY ON FAILURE.
062800     WRITE CNV4000-REJ-REC.
062900*
063000*    PRIME/ADVANCE READ - SETS WS-EOF-SW AT END OF FILE, TESTED
063100*    BY THE PERFORM ... UNTIL WS-EOF-YES IN A010-MAIN-LINE.
063200 READ-SCORING-DATA.
063300*    NO KEY, NO SORT - RECORDS ARE TAKEN IN WHATEVER ORDER
063400*    ORIGINATION'S EXTRACT WROTE THEM.
063500     READ SCOR-DATA-IN
063600         AT END MOVE 'Y' TO WS-EOF-SW.
063700*
063800*    END OF JOB - PRINT THE THREE CONTROL TOTALS PER THE
063900*    11/02/02 LOG ENTRY AND CLOSE UP.
064000 END-RTN.
064100     DISPLAY 'APPLICATIONS PROCESSED -> ' WS-APPL-COUNT
064200         UPON CRT AT 2201.
064300     DISPLAY 'ACCEPTED               -> ' WS-ACCEPT-COUNT
064400         UPON CRT AT 2301.
064500     DISPLAY 'REJECTED               -> ' WS-REJECT-COUNT
064600         UPON CRT AT 2401.
064700*    BOTH FILES CLOSE CLEAN REGARDLESS OF WHETHER THE LAST RECORD
064800*    WAS ACCEPTED OR REJECTED - THERE IS NO PARTIAL-WRITE CASE ON
064900*    THIS FD.
065000     CLOSE SCOR-DATA-IN.
065100     CLOSE CREDIT-RESULT-OUT.
065200     STOP RUN.
